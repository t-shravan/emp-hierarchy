000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR SALARY            *                              
000400*      ANALYSIS EXCEPTION TABLE           *                               
000500*     ONE ENTRY PER FLAGGED MANAGER.      *                               
000600*******************************************                               
000700*  IN-MEMORY ONLY - NO SALARY ANALYSIS                                    
000800*  FILE IS EVER OPENED (SEE SPEC NOTES).                                  
000900*                                                                         
001000* 09/08/26 VBC - CREATED FOR EMPLOYEE HIERARCHY ANALYSIS JOB.             
001100*                                                                         
001200 01  EH-SALARY-EXCEPT-TABLE.                                              
001300     03  EH-SALARY-EXCEPT-ENTRY  OCCURS 0 TO 2000 TIMES                   
001400                           DEPENDING ON EH-SALARY-EXCEPT-COUNT            
001500                           INDEXED BY EH-SAR-IDX.                         
001600         05  SAR-MANAGER-ID          PIC 9(9).                            
001700         05  SAR-FIRST-NAME          PIC X(20).                           
001800         05  SAR-LAST-NAME           PIC X(20).                           
001900         05  SAR-AVG-SUB-SALARY      PIC 9(7)V99 COMP-3.                  
002000         05  SAR-DIFFERENCE          PIC 9(7)V99 COMP-3.                  
002100         05  SAR-UNDERPAID-FLAG      PIC X     VALUE "N".                 
002200             88  SAR-IS-UNDERPAID         VALUE "Y".                      
002300         05  SAR-OVERPAID-FLAG       PIC X     VALUE "N".                 
002400             88  SAR-IS-OVERPAID          VALUE "Y".                      
002500         05  FILLER                  PIC X(15).                           
002600*                                                                         
