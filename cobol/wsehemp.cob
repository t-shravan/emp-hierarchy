000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR EMPLOYEE          *                              
000400*     ROSTER INPUT & WORKING TABLE        *                               
000500*     USES EMP-ID - NO KEY, PLAIN SEQ.    *                               
000600*******************************************                               
000700*  INPUT LINE IS COMMA-SEP TEXT, SEE                                      
000800*  EH-INPUT-RECORD BELOW FOR COLUMN USE.                                  
000900*                                                                         
001000* 09/08/26 VBC - CREATED FOR EMPLOYEE HIERARCHY ANALYSIS JOB.             
001100* 09/08/26 VBC - ADDED EMP-MANAGER-INDEX & VISITED SWITCH FOR             
001200*                IN-MEMORY HIERARCHY BUILD / BFS DEPTH PASS.              
001300*                                                                         
001400 01  EH-INPUT-RECORD.                                                     
001500     03  EH-LINE-ID            PIC 9(9).                                  
001600     03  EH-LINE-FIRST-NAME    PIC X(20).                                 
001700     03  EH-LINE-LAST-NAME     PIC X(20).                                 
001800     03  EH-LINE-SALARY        PIC 9(7)V99.                               
001900     03  EH-LINE-MANAGER-ID    PIC 9(9).                                  
002000*                                                                         
002100* IN-MEMORY EMPLOYEE TABLE - ONE ENTRY PER ROSTER ROW LOADED.             
002200*                                                                         
002300 01  EH-EMPLOYEE-TABLE.                                                   
002400     03  EH-EMPLOYEE-ENTRY     OCCURS 1 TO 2000 TIMES                     
002500                                DEPENDING ON EH-EMPLOYEE-COUNT            
002600                                INDEXED BY EH-EMP-IDX                     
002700                                           EH-EMP-SRCH-IDX.               
002800         05  EMP-ID                  PIC 9(9).                            
002900         05  EMP-FIRST-NAME          PIC X(20).                           
003000         05  EMP-LAST-NAME           PIC X(20).                           
003100         05  EMP-SALARY              PIC 9(7)V99 COMP-3.                  
003200         05  EMP-MANAGER-ID          PIC 9(9).                            
003300         05  EMP-DEPTH               PIC 9(4)  COMP.                      
003400         05  EMP-SUB-COUNT           PIC 9(4)  COMP.                      
003500         05  EMP-SUB-SALARY-TOTAL    PIC 9(9)V99 COMP-3.                  
003600         05  EMP-MANAGER-INDEX       BINARY-SHORT UNSIGNED.               
003700*                                  ZERO = NO MANAGER / UNRESOLVED         
003800         05  EMP-VISITED-SWITCH      PIC X     VALUE "N".                 
003900             88  EMP-VISITED               VALUE "Y".                     
004000             88  EMP-NOT-VISITED           VALUE "N".                     
004100         05  FILLER                  PIC X(11).                           
004200*                                                                         
