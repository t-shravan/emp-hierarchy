000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR EH ANALYSIS       *                              
000400*           PARAMETERS                     *                              
000500*     IN-LINE CONSTANTS, NO FILE - THIS    *                              
000600*     JOB HAS NO PARAM FILE OF ITS OWN.    *                              
000700*******************************************                               
000800*                                                                         
000900* 09/08/26 VBC - CREATED FOR EMPLOYEE HIERARCHY ANALYSIS JOB.             
001000*                                                                         
001100 01  EH-PARAMETERS.                                                       
001200     03  EH-MAX-REPLINE-DEPTH   PIC 9(4)     COMP  VALUE 4.               
001300*                                  DEF 4 - MAX REPLINE LENGTH             
001400     03  EH-UNDERPAID-FACTOR    PIC 9V99     COMP-3 VALUE 1.20.           
001500*                                  DEF 1.20 - LOWER BOUND MULT.           
001600     03  EH-OVERPAID-FACTOR     PIC 9V99     COMP-3 VALUE 1.50.           
001700*                                  DEF 1.50 - UPPER BOUND MULT.           
001800     03  FILLER                 PIC X(20).                                
001900*                                                                         
