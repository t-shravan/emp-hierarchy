000100*******************************************************                   
000200*                                                      *                  
000300*      E H A N A L   -   EMPLOYEE HIERARCHY           *                   
000400*            ANALYSIS  -  MAIN  PROGRAM               *                   
000500*                                                      *                  
000600*******************************************************                   
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.     EHANAL.                                                  
000900 AUTHOR.         V B CRAWFORD.                                            
001000 INSTALLATION.   DATA PROCESSING DEPT - PERSONNEL SYSTEMS.                
001100 DATE-WRITTEN.   03/12/87.                                                
001200 DATE-COMPILED.                                                           
001300 SECURITY.       RESTRICTED - PERSONNEL DATA - SEE DP MANUAL.             
001400*                                                                         
001500*REMARKS.                                                                 
001600*    READS THE EMPLOYEE ROSTER, REBUILDS THE MANAGEMENT                   
001700*    HIERARCHY FROM THE MANAGER-ID FOREIGN KEYS, COMPUTES                 
001800*    EACH EMPLOYEE'S REPORTING DEPTH BELOW THE TOP OF                     
001900*    COMPANY, THEN PRINTS TWO EXCEPTION LISTINGS -                        
002000*    MANAGERS WHOSE PAY IS OUT OF LINE WITH THEIR DIRECT                  
002100*    SUBORDINATES, AND EMPLOYEES WHOSE REPORTING CHAIN                    
002200*    RUNS LONGER THAN THE ALLOWED MAXIMUM.  ONE SHOT                      
002300*    BATCH JOB - NO UPDATE, NO INDEXED FILES, NO SORT.                    
002400*                                                                         
002500*VERSION.        3.                                                       
002600*                                                                         
002700*CALLED MODULES. NONE.                                                    
002800*                                                                         
002900*FUNCTIONS USED. NONE - NO INTRINSIC FUNCTIONS ARE USED IN                
003000*                THIS PROGRAM.  ROUNDING IS DONE WITH THE                 
003100*                ROUNDED PHRASE ON COMPUTE.                               
003200*                                                                         
003300*FILES USED.                                                              
003400*    EH-ROSTER-FILE   - INPUT  - EMPLOYEE ROSTER, LINE SEQ.               
003500*    BOTH REPORTS ARE PRINTED VIA DISPLAY - NEITHER HAS A                 
003600*    SEPARATE OUTPUT FILE OF ITS OWN.                                     
003700*                                                                         
003800*ERROR MESSAGES USED.                                                     
003900*    EH001  UNABLE TO OPEN THE ROSTER FILE                                
004000*    EH002  MALFORMED ROSTER ROW SKIPPED                                  
004100*    EH003  NO EMPLOYEES FOUND ON THE ROSTER                              
004200*    EH004  TOP-OF-COMPANY EMPLOYEE NOT UNIQUE                            
004300*    EH005  MANAGER-ID NOT FOUND - EMPLOYEE KEPT UNLINKED                 
004400*    EH006  EMPLOYEE TABLE FULL - ROW IGNORED                             
004500*                                                                         
004600*CHANGES.                                                                 
004700*    03/12/87 VBC  0001  ORIGINAL PROGRAM WRITTEN.                        
004800*    09/22/87 VBC  0014  CORRECTED QUEUE-EMPTY TEST IN THE                
004900*                        BREADTH-FIRST DEPTH PASS.                        
005000*    02/05/89 RDH  0037  SALARY FIELDS WIDENED TO 9(7)V99                 
005100*                        TO MATCH REVISED PAY SCALES.                     
005200*    11/30/90 RDH  0052  ADDED EH005 WARNING FOR AN                       
005300*                        UNRESOLVED MANAGER-ID.                           
005400*    06/18/92 MLK  0071  REWROTE CSV PARSE TO UNSTRING                    
005500*                        DIRECTLY - DROPPED THE OLD FIXED                 
005600*                        COLUMN LAYOUT FROM THE FEEDER RUN.               
005700*    04/09/94 MLK  0088  TABLE-FULL GUARD ADDED AT 2000                   
005800*                        ENTRIES PER EH006.                               
005900*    08/14/96 JKT  0103  REPORTING-LINE MAXIMUM MOVED TO                  
006000*                        THE EH-PARAMETERS COPYBOOK.                      
006100*    12/29/98 JKT  0119  Y2K - DATE-WRITTEN AND RUN-DATE                  
006200*                        FIELDS REVIEWED, NO 2-DIGIT YEAR                 
006300*                        FIELDS FOUND IN THIS PROGRAM.                    
006400*    01/11/99 JKT  0120  Y2K - SIGN OFF, NO FURTHER DATE                  
006500*                        CHANGES REQUIRED.                                
006600*    07/02/01 SAP  0138  SALARY ANALYSIS BOUNDS CHANGED                   
006700*                        FROM FLAT AMOUNTS TO THE 120%/                   
006800*                        150% FACTORS NOW IN EH-PARAMETERS.               
006900*    03/19/04 SAP  0151  MINOR - HEADING TEXT ON BOTH                     
007000*                        REPORTS REVISED PER DP STANDARDS.                
007100*    10/07/09 TWR  0177  CEO UNIQUENESS CHECK MADE FATAL -                
007200*                        WAS A WARNING ONLY BEFORE THIS.                  
007300*    05/23/14 TWR  0196  REMOVED OBSOLETE SORT STEP - DEPTH               
007400*                        PASS NO LONGER NEEDS A SORTED                    
007500*                        WORK FILE, QUEUE TABLE IS ENOUGH.                
007600*    09/08/26 VBC  0214  COPYBOOKS WSEHEMP/WSEHSAR/WSEHRLR/               
007700*                        WSEHPARM SPLIT OUT OF WORKING-                   
007800*                        STORAGE FOR THIS RELEASE.                        
007900*    09/08/26 VBC  0215  MAIN PROGRAM REWRITTEN AGAINST THE               
008000*                        NEW COPYBOOK SET - SEE REMARKS.                  
008100*                                                                         
008200 ENVIRONMENT DIVISION.                                                    
008300 CONFIGURATION SECTION.                                                   
008400 SOURCE-COMPUTER.   IBM-370.                                              
008500 OBJECT-COMPUTER.   IBM-370.                                              
008600 SPECIAL-NAMES.                                                           
008700     C01 IS TOP-OF-FORM.                                                  
008800 INPUT-OUTPUT SECTION.                                                    
008900 FILE-CONTROL.                                                            
009000     SELECT EH-ROSTER-FILE ASSIGN TO "EHROSTER"                           
009100         ORGANIZATION IS LINE SEQUENTIAL                                  
009200         FILE STATUS IS WS-ROSTER-STATUS.                                 
009300*                                                                         
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600*                                                                         
009700 FD  EH-ROSTER-FILE                                                       
009800     LABEL RECORDS ARE STANDARD.                                          
009900 01  EH-ROSTER-RECORD             PIC X(80).                              
010000*                                                                         
010100 WORKING-STORAGE SECTION.                                                 
010200*                                                                         
010300 77  WS-PROG-NAME              PIC X(8)  VALUE "EHANAL".                  
010400 77  WS-ROSTER-STATUS          PIC X(2)  VALUE SPACES.                    
010500     88  WS-ROSTER-OK                    VALUE "00".                      
010600 77  WS-EOF-SWITCH             PIC X     VALUE "N".                       
010700     88  WS-AT-EOF                       VALUE "Y".                       
010800 77  WS-ROW-OK-SWITCH          PIC X     VALUE "N".                       
010900     88  WS-ROW-OK                       VALUE "Y".                       
011000*                                                                         
011100 01  WS-RUN-DATE-GROUP.                                                   
011200     03  WS-RUN-YYYY           PIC 9(4).                                  
011300     03  WS-RUN-MM             PIC 9(2).                                  
011400     03  WS-RUN-DD             PIC 9(2).                                  
011500 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-GROUP                          
011600                               PIC 9(8).                                  
011700*                                                                         
011800 01  WS-ROSTER-LINE            PIC X(80).                                 
011900 01  WS-ROSTER-LINE-CHECK REDEFINES WS-ROSTER-LINE.                       
012000     03  WS-ROSTER-FIRST-BYTE  PIC X.                                     
012100     03  WS-ROSTER-REST-BYTES  PIC X(79).                                 
012200*                                                                         
012300 01  WS-BOUNDS-WORK.                                                      
012400     03  WS-BOUNDS-COUNT       PIC 9(4)  COMP.                            
012500     03  WS-BOUNDS-LIMIT       PIC 9(4)  COMP VALUE 2000.                 
012600 01  WS-BOUNDS-DUMP REDEFINES WS-BOUNDS-WORK.                             
012700     03  WS-BOUNDS-BYTE        PIC X  OCCURS 4.                           
012800*                                                                         
012900*    FIELDS UNSTRUNG FROM ONE COMMA-SEPARATED ROSTER ROW.                 
013000 01  WS-UNSTRING-FIELDS.                                                  
013100     03  WS-F-ID               PIC X(9).                                  
013200     03  WS-F-FIRST-NAME       PIC X(20).                                 
013300     03  WS-F-LAST-NAME        PIC X(20).                                 
013400     03  WS-F-SALARY           PIC X(10).                                 
013500     03  WS-F-MANAGER-ID       PIC X(9).                                  
013600 77  WS-FIELD-COUNT            PIC 9(2)  COMP.                            
013700*                                                                         
013800 01  WS-SALARY-SPLIT.                                                     
013900     03  WS-SAL-WHOLE          PIC 9(7).                                  
014000     03  WS-SAL-FRAC           PIC 9(2).                                  
014100     03  WS-SAL-EXTRA          PIC X(1).                                  
014200 77  WS-SAL-PART-COUNT         PIC 9(2)  COMP.                            
014300*                                                                         
014400*    HIERARCHY BUILD AND BREADTH-FIRST DEPTH PASS WORK.                   
014500 77  WS-TOP-COUNT              PIC 9(4)  COMP  VALUE ZERO.                
014600 77  WS-TOP-IDX                BINARY-SHORT UNSIGNED VALUE ZERO.          
014700 77  WS-CUR-IDX                BINARY-SHORT UNSIGNED VALUE ZERO.          
014800 77  WS-FOUND-IDX               BINARY-SHORT UNSIGNED VALUE ZERO.         
014900 77  WS-SEARCH-ID              PIC 9(9)  VALUE ZERO.                      
015000 77  WS-CHILD-DEPTH            PIC 9(4)  COMP VALUE ZERO.                 
015100*                                                                         
015200 01  EH-QUEUE-TABLE.                                                      
015300     03  EH-QUEUE-ENTRY        OCCURS 2000 TIMES                          
015400                                BINARY-SHORT UNSIGNED.                    
015500 77  EH-QUEUE-HEAD             PIC 9(4)  COMP VALUE ZERO.                 
015600 77  EH-QUEUE-TAIL             PIC 9(4)  COMP VALUE ZERO.                 
015700*                                                                         
015800*    SALARY ANALYSIS WORK.                                                
015900 77  WS-AVG-SUB-SALARY         PIC 9(7)V99 COMP-3 VALUE ZERO.             
016000 77  WS-LOWER-BOUND            PIC 9(7)V99 COMP-3 VALUE ZERO.             
016100 77  WS-UPPER-BOUND            PIC 9(7)V99 COMP-3 VALUE ZERO.             
016200 77  WS-ANY-UNDERPAID-SW       PIC X     VALUE "N".                       
016300     88  WS-ANY-UNDERPAID                VALUE "Y".                       
016400 77  WS-ANY-OVERPAID-SW        PIC X     VALUE "N".                       
016500     88  WS-ANY-OVERPAID                 VALUE "Y".                       
016600*                                                                         
016700*    EDITED FIELDS FOR REPORT DISPLAY.                                    
016800 77  WS-PRINT-ID               PIC ZZZZZZZZ9.                             
016900 77  WS-PRINT-AMT              PIC ZZZZZZ9.99.                            
017000 77  WS-PRINT-DEPTH            PIC ZZZ9.                                  
017100 77  WS-PRINT-MAX-DEPTH        PIC ZZZ9.                                  
017200*                                                                         
017300*    CONTROL COUNTERS - EH-EMPLOYEE-COUNT / EH-SALARY-EXCEPT-             
017400*    COUNT / EH-REPLINE-EXCEPT-COUNT MUST BE DEFINED AHEAD OF             
017500*    THE OCCURS DEPENDING ON TABLES THEY GOVERN.                          
017600 77  EH-EMPLOYEE-COUNT         PIC 9(4)  COMP VALUE ZERO.                 
017700 77  EH-SALARY-EXCEPT-COUNT    PIC 9(4)  COMP VALUE ZERO.                 
017800 77  EH-REPLINE-EXCEPT-COUNT   PIC 9(4)  COMP VALUE ZERO.                 
017900*                                                                         
018000     COPY "wsehparm.cob".                                                 
018100     COPY "wsehemp.cob".                                                  
018200     COPY "wsehsar.cob".                                                  
018300     COPY "wsehrlr.cob".                                                  
018400*                                                                         
018500 01  EH-ERROR-MESSAGES.                                                   
018600     03  EH-MSG-001   PIC X(55) VALUE                                     
018700         "EH001 - UNABLE TO OPEN EMPLOYEE ROSTER - RUN ABORTED".          
018800     03  EH-MSG-002   PIC X(40) VALUE                                     
018900         "EH002 - MALFORMED ROSTER ROW SKIPPED -".                        
019000     03  EH-MSG-003   PIC X(50) VALUE                                     
019100         "EH003 - NO EMPLOYEES FOUND - RUN ABORTED".                      
019200     03  EH-MSG-004   PIC X(55) VALUE                                     
019300         "EH004 - TOP-OF-COMPANY EMPLOYEE NOT UNIQUE - ABORTED".          
019400     03  EH-MSG-005   PIC X(55) VALUE                                     
019500         "EH005 - MANAGER-ID NOT FOUND - EMPLOYEE KEPT UNLINKED".         
019600     03  EH-MSG-006   PIC X(50) VALUE                                     
019700         "EH006 - EMPLOYEE TABLE FULL AT 2000 - ROW IGNORED".             
019800*                                                                         
019900 PROCEDURE DIVISION.                                                      
020000*                                                                         
020100 AA000-MAIN SECTION.                                                      
020200 AA000-START.                                                             
020300     PERFORM AA010-INITIALIZE THRU AA010-EXIT.                            
020400     PERFORM AA100-LOAD-ROSTER THRU AA100-EXIT.                           
020500     IF EH-EMPLOYEE-COUNT = ZERO                                          
020600         DISPLAY EH-MSG-003                                               
020700         GO TO AA000-FINISH.                                              
020800     PERFORM AA200-BUILD-HIERARCHY THRU AA200-EXIT.                       
020900     IF WS-TOP-COUNT NOT = 1                                              
021000         DISPLAY EH-MSG-004                                               
021100         MOVE 16 TO RETURN-CODE                                           
021200         GO TO AA000-FINISH.                                              
021300     PERFORM AA300-COMPUTE-DEPTHS THRU AA300-EXIT.                        
021400     PERFORM AA400-SALARY-ANALYSIS THRU AA400-EXIT.                       
021500     PERFORM AA500-REPLINE-ANALYSIS THRU AA500-EXIT.                      
021600     PERFORM AA600-PRINT-SALARY-REPORT THRU AA600-EXIT.                   
021700     PERFORM AA650-PRINT-REPLINE-REPORT THRU AA650-EXIT.                  
021800 AA000-FINISH.                                                            
021900     STOP RUN.                                                            
022000 AA000-EXIT.                                                              
022100     EXIT.                                                                
022200*                                                                         
022300 AA010-INITIALIZE.                                                        
022400     ACCEPT WS-RUN-DATE-GROUP FROM DATE YYYYMMDD.                         
022500     DISPLAY WS-PROG-NAME                                                 
022600             " - EMPLOYEE HIERARCHY ANALYSIS - "                          
022700             WS-RUN-DATE-NUM.                                             
022800     MOVE ZERO TO EH-EMPLOYEE-COUNT.                                      
022900     MOVE ZERO TO EH-SALARY-EXCEPT-COUNT.                                 
023000     MOVE ZERO TO EH-REPLINE-EXCEPT-COUNT.                                
023100     MOVE ZERO TO WS-TOP-COUNT WS-TOP-IDX.                                
023200 AA010-EXIT.                                                              
023300     EXIT.                                                                
023400*                                                                         
023500*    LOAD-ROSTER - PRIMING READ SKIPS THE HEADER LINE, THEN               
023600*    READS AND PARSES ONE DATA ROW PER PASS OF AA120.                     
023700 AA100-LOAD-ROSTER.                                                       
023800     OPEN INPUT EH-ROSTER-FILE.                                           
023900     IF NOT WS-ROSTER-OK                                                  
024000         DISPLAY EH-MSG-001                                               
024100         GO TO AA100-EXIT.                                                
024200     PERFORM AA110-READ-ROSTER-RECORD THRU AA110-EXIT.                    
024300     PERFORM AA110-READ-ROSTER-RECORD THRU AA110-EXIT.                    
024400     PERFORM AA120-PARSE-EMPLOYEE-ROW THRU AA120-EXIT                     
024500         UNTIL WS-AT-EOF.                                                 
024600     CLOSE EH-ROSTER-FILE.                                                
024700 AA100-EXIT.                                                              
024800     EXIT.                                                                
024900*                                                                         
025000 AA110-READ-ROSTER-RECORD.                                                
025100     READ EH-ROSTER-FILE                                                  
025200         AT END MOVE "Y" TO WS-EOF-SWITCH.                                
025300 AA110-EXIT.                                                              
025400     EXIT.                                                                
025500*                                                                         
025600 AA120-PARSE-EMPLOYEE-ROW.                                                
025700     MOVE EH-ROSTER-RECORD TO WS-ROSTER-LINE.                             
025800     MOVE "N" TO WS-ROW-OK-SWITCH.                                        
025900     IF WS-ROSTER-FIRST-BYTE = SPACE                                      
026000             AND WS-ROSTER-REST-BYTES = SPACES                            
026100         GO TO AA120-NEXT.                                                
026200     PERFORM AA125-UNSTRING-ROW THRU AA125-EXIT.                          
026300     IF WS-ROW-OK                                                         
026400         PERFORM AA130-STORE-EMPLOYEE THRU AA130-EXIT                     
026500     ELSE                                                                 
026600         DISPLAY EH-MSG-002 WS-ROSTER-LINE.                               
026700 AA120-NEXT.                                                              
026800     PERFORM AA110-READ-ROSTER-RECORD THRU AA110-EXIT.                    
026900 AA120-EXIT.                                                              
027000     EXIT.                                                                
027100*                                                                         
027200*    SPLITS ONE ROW ON COMMAS, VALIDATES ID, SALARY AND THE               
027300*    OPTIONAL MANAGER-ID.  SETS WS-ROW-OK WHEN THE ROW IS                 
027400*    USABLE.                                                              
027500 AA125-UNSTRING-ROW.                                                      
027600     MOVE SPACES TO WS-UNSTRING-FIELDS.                                   
027700     UNSTRING WS-ROSTER-LINE DELIMITED BY ","                             
027800         INTO WS-F-ID, WS-F-FIRST-NAME, WS-F-LAST-NAME,                   
027900              WS-F-SALARY, WS-F-MANAGER-ID                                
028000         TALLYING IN WS-FIELD-COUNT.                                      
028100     IF WS-FIELD-COUNT < 4                                                
028200         GO TO AA125-EXIT.                                                
028300     IF WS-F-ID NOT NUMERIC OR WS-F-ID = ZERO                             
028400         GO TO AA125-EXIT.                                                
028500     MOVE SPACES TO WS-SALARY-SPLIT.                                      
028600     UNSTRING WS-F-SALARY DELIMITED BY "."                                
028700         INTO WS-SAL-WHOLE, WS-SAL-FRAC, WS-SAL-EXTRA                     
028800         TALLYING IN WS-SAL-PART-COUNT.                                   
028900     IF WS-SAL-WHOLE NOT NUMERIC                                          
029000         GO TO AA125-EXIT.                                                
029100     IF WS-SAL-FRAC NOT = SPACES AND WS-SAL-FRAC NOT NUMERIC              
029200         GO TO AA125-EXIT.                                                
029300     IF WS-F-MANAGER-ID NOT = SPACES                                      
029400             AND WS-F-MANAGER-ID NOT NUMERIC                              
029500         GO TO AA125-EXIT.                                                
029600     MOVE "Y" TO WS-ROW-OK-SWITCH.                                        
029700 AA125-EXIT.                                                              
029800     EXIT.                                                                
029900*                                                                         
030000*    STORES ONE VALIDATED ROW IN THE EMPLOYEE TABLE.  A TABLE             
030100*    ALREADY AT 2000 ENTRIES IS REPORTED VIA EH006 AND THE                
030200*    ROW IS DROPPED RATHER THAN OVERRUNNING THE TABLE.                    
030300 AA130-STORE-EMPLOYEE.                                                    
030400     MOVE EH-EMPLOYEE-COUNT TO WS-BOUNDS-COUNT.                           
030500     IF WS-BOUNDS-COUNT NOT LESS THAN WS-BOUNDS-LIMIT                     
030600         DISPLAY EH-MSG-006                                               
030700         PERFORM AA990-DUMP-BOUNDS THRU AA990-EXIT                        
030800         GO TO AA130-EXIT.                                                
030900     ADD 1 TO EH-EMPLOYEE-COUNT.                                          
031000     SET EH-EMP-IDX TO EH-EMPLOYEE-COUNT.                                 
031100     MOVE WS-F-ID             TO EMP-ID (EH-EMP-IDX).                     
031200     MOVE WS-F-FIRST-NAME     TO EMP-FIRST-NAME (EH-EMP-IDX).             
031300     MOVE WS-F-LAST-NAME      TO EMP-LAST-NAME (EH-EMP-IDX).              
031400     IF WS-SAL-FRAC = SPACES                                              
031500         MOVE ZERO TO WS-SAL-FRAC.                                        
031600     COMPUTE EMP-SALARY (EH-EMP-IDX) =                                    
031700             WS-SAL-WHOLE + (WS-SAL-FRAC / 100).                          
031800     IF WS-F-MANAGER-ID = SPACES                                          
031900         MOVE ZERO TO EMP-MANAGER-ID (EH-EMP-IDX)                         
032000     ELSE                                                                 
032100         MOVE WS-F-MANAGER-ID TO EMP-MANAGER-ID (EH-EMP-IDX).             
032200     MOVE ZERO TO EMP-DEPTH (EH-EMP-IDX).                                 
032300     MOVE ZERO TO EMP-SUB-COUNT (EH-EMP-IDX).                             
032400     MOVE ZERO TO EMP-SUB-SALARY-TOTAL (EH-EMP-IDX).                      
032500     MOVE ZERO TO EMP-MANAGER-INDEX (EH-EMP-IDX).                         
032600     SET EMP-NOT-VISITED (EH-EMP-IDX) TO TRUE.                            
032700 AA130-EXIT.                                                              
032800     EXIT.                                                                
032900*                                                                         
033000*    BUILD-HIERARCHY - LINKS EACH EMPLOYEE TO ITS MANAGER'S               
033100*    TABLE ENTRY AND ACCUMULATES EACH MANAGER'S SUBORDINATE               
033200*    COUNT AND SUBORDINATE SALARY TOTAL.  IDENTIFIES THE                  
033300*    TOP-OF-COMPANY EMPLOYEE (NO MANAGER-ID).                             
033400 AA200-BUILD-HIERARCHY.                                                   
033500     PERFORM AA210-LINK-ONE-EMPLOYEE THRU AA210-EXIT                      
033600         VARYING EH-EMP-IDX FROM 1 BY 1                                   
033700         UNTIL EH-EMP-IDX > EH-EMPLOYEE-COUNT.                            
033800 AA200-EXIT.                                                              
033900     EXIT.                                                                
034000*                                                                         
034100 AA210-LINK-ONE-EMPLOYEE.                                                 
034200     IF EMP-MANAGER-ID (EH-EMP-IDX) = ZERO                                
034300         ADD 1 TO WS-TOP-COUNT                                            
034400         SET WS-TOP-IDX TO EH-EMP-IDX                                     
034500         GO TO AA210-EXIT.                                                
034600     MOVE EMP-MANAGER-ID (EH-EMP-IDX) TO WS-SEARCH-ID.                    
034700     PERFORM AA220-FIND-EMPLOYEE-BY-ID THRU AA220-EXIT.                   
034800     IF WS-FOUND-IDX = ZERO                                               
034900         DISPLAY EH-MSG-005 EMP-ID (EH-EMP-IDX)                           
035000         GO TO AA210-EXIT.                                                
035100     SET EMP-MANAGER-INDEX (EH-EMP-IDX) TO WS-FOUND-IDX.                  
035200     ADD 1 TO EMP-SUB-COUNT (WS-FOUND-IDX).                               
035300     ADD EMP-SALARY (EH-EMP-IDX)                                          
035400         TO EMP-SUB-SALARY-TOTAL (WS-FOUND-IDX).                          
035500 AA210-EXIT.                                                              
035600     EXIT.                                                                
035700*                                                                         
035800*    LINEAR SEARCH OF THE EMPLOYEE TABLE BY EMP-ID.  USES ITS             
035900*    OWN INDEX (EH-EMP-SRCH-IDX) SO A SEARCH NESTED INSIDE                
036000*    THE AA200 BUILD LOOP DOES NOT DISTURB EH-EMP-IDX.  SETS              
036100*    WS-FOUND-IDX TO THE MATCHING ENTRY, OR ZERO IF NONE.                 
036200 AA220-FIND-EMPLOYEE-BY-ID.                                               
036300     MOVE ZERO TO WS-FOUND-IDX.                                           
036400     PERFORM AA225-COMPARE-ONE-ENTRY THRU AA225-EXIT                      
036500         VARYING EH-EMP-SRCH-IDX FROM 1 BY 1                              
036600         UNTIL EH-EMP-SRCH-IDX > EH-EMPLOYEE-COUNT                        
036700            OR WS-FOUND-IDX NOT = ZERO.                                   
036800 AA220-EXIT.                                                              
036900     EXIT.                                                                
037000*                                                                         
037100 AA225-COMPARE-ONE-ENTRY.                                                 
037200     IF EMP-ID (EH-EMP-SRCH-IDX) = WS-SEARCH-ID                           
037300         SET WS-FOUND-IDX TO EH-EMP-SRCH-IDX.                             
037400 AA225-EXIT.                                                              
037500     EXIT.                                                                
037600*                                                                         
037700*    COMPUTE-DEPTHS - BREADTH-FIRST TRAVERSAL FROM THE TOP OF             
037800*    COMPANY.  THE WORK QUEUE HOLDS EMPLOYEE-TABLE INDEXES,               
037900*    NOT A SUBORDINATE-LIST STRUCTURE - CHILDREN OF A                     
038000*    DEQUEUED ENTRY ARE FOUND BY SCANNING EMP-MANAGER-INDEX.              
038100 AA300-COMPUTE-DEPTHS.                                                    
038200     MOVE ZERO TO EMP-DEPTH (WS-TOP-IDX).                                 
038300     SET EMP-VISITED (WS-TOP-IDX) TO TRUE.                                
038400     MOVE 1 TO EH-QUEUE-HEAD.                                             
038500     MOVE 1 TO EH-QUEUE-TAIL.                                             
038600     MOVE WS-TOP-IDX TO EH-QUEUE-ENTRY (1).                               
038700     PERFORM AA310-PROCESS-QUEUE-ENTRY THRU AA310-EXIT                    
038800         UNTIL EH-QUEUE-HEAD > EH-QUEUE-TAIL.                             
038900 AA300-EXIT.                                                              
039000     EXIT.                                                                
039100*                                                                         
039200 AA310-PROCESS-QUEUE-ENTRY.                                               
039300     MOVE EH-QUEUE-ENTRY (EH-QUEUE-HEAD) TO WS-CUR-IDX.                   
039400     ADD 1 TO EH-QUEUE-HEAD.                                              
039500     MOVE EMP-DEPTH (WS-CUR-IDX) TO WS-CHILD-DEPTH.                       
039600     ADD 1 TO WS-CHILD-DEPTH.                                             
039700     PERFORM AA320-ENQUEUE-IF-CHILD THRU AA320-EXIT                       
039800         VARYING EH-EMP-IDX FROM 1 BY 1                                   
039900         UNTIL EH-EMP-IDX > EH-EMPLOYEE-COUNT.                            
040000 AA310-EXIT.                                                              
040100     EXIT.                                                                
040200*                                                                         
040300 AA320-ENQUEUE-IF-CHILD.                                                  
040400     IF EMP-MANAGER-INDEX (EH-EMP-IDX) = WS-CUR-IDX                       
040500             AND EMP-NOT-VISITED (EH-EMP-IDX)                             
040600         MOVE WS-CHILD-DEPTH TO EMP-DEPTH (EH-EMP-IDX)                    
040700         SET EMP-VISITED (EH-EMP-IDX) TO TRUE                             
040800         ADD 1 TO EH-QUEUE-TAIL                                           
040900         SET EH-QUEUE-ENTRY (EH-QUEUE-TAIL) TO EH-EMP-IDX.                
041000 AA320-EXIT.                                                              
041100     EXIT.                                                                
041200*                                                                         
041300*    SALARY-ANALYSIS - EVERY EMPLOYEE WITH ONE OR MORE DIRECT             
041400*    SUBORDINATES IS A MANAGER AND IS CHECKED AGAINST THE                 
041500*    120%/150% BOUNDS IN EH-PARAMETERS.                                   
041600 AA400-SALARY-ANALYSIS.                                                   
041700     PERFORM AA410-ANALYSE-ONE-MANAGER THRU AA410-EXIT                    
041800         VARYING EH-EMP-IDX FROM 1 BY 1                                   
041900         UNTIL EH-EMP-IDX > EH-EMPLOYEE-COUNT.                            
042000 AA400-EXIT.                                                              
042100     EXIT.                                                                
042200*                                                                         
042300 AA410-ANALYSE-ONE-MANAGER.                                               
042400     IF EMP-SUB-COUNT (EH-EMP-IDX) = ZERO                                 
042500         GO TO AA410-EXIT.                                                
042600     COMPUTE WS-AVG-SUB-SALARY ROUNDED =                                  
042700             EMP-SUB-SALARY-TOTAL (EH-EMP-IDX) /                          
042800             EMP-SUB-COUNT (EH-EMP-IDX).                                  
042900     COMPUTE WS-LOWER-BOUND ROUNDED =                                     
043000             WS-AVG-SUB-SALARY * EH-UNDERPAID-FACTOR.                     
043100     COMPUTE WS-UPPER-BOUND ROUNDED =                                     
043200             WS-AVG-SUB-SALARY * EH-OVERPAID-FACTOR.                      
043300     IF EMP-SALARY (EH-EMP-IDX) < WS-LOWER-BOUND                          
043400         ADD 1 TO EH-SALARY-EXCEPT-COUNT                                  
043500         SET EH-SAR-IDX TO EH-SALARY-EXCEPT-COUNT                         
043600         MOVE EMP-ID (EH-EMP-IDX)                                         
043700                 TO SAR-MANAGER-ID (EH-SAR-IDX)                           
043800         MOVE EMP-FIRST-NAME (EH-EMP-IDX)                                 
043900                 TO SAR-FIRST-NAME (EH-SAR-IDX)                           
044000         MOVE EMP-LAST-NAME (EH-EMP-IDX)                                  
044100                 TO SAR-LAST-NAME (EH-SAR-IDX)                            
044200         MOVE WS-AVG-SUB-SALARY                                           
044300                 TO SAR-AVG-SUB-SALARY (EH-SAR-IDX)                       
044400         COMPUTE SAR-DIFFERENCE (EH-SAR-IDX) ROUNDED =                    
044500                 WS-LOWER-BOUND - EMP-SALARY (EH-EMP-IDX)                 
044600         SET SAR-IS-UNDERPAID (EH-SAR-IDX) TO TRUE                        
044700     ELSE                                                                 
044800     IF EMP-SALARY (EH-EMP-IDX) > WS-UPPER-BOUND                          
044900         ADD 1 TO EH-SALARY-EXCEPT-COUNT                                  
045000         SET EH-SAR-IDX TO EH-SALARY-EXCEPT-COUNT                         
045100         MOVE EMP-ID (EH-EMP-IDX)                                         
045200                 TO SAR-MANAGER-ID (EH-SAR-IDX)                           
045300         MOVE EMP-FIRST-NAME (EH-EMP-IDX)                                 
045400                 TO SAR-FIRST-NAME (EH-SAR-IDX)                           
045500         MOVE EMP-LAST-NAME (EH-EMP-IDX)                                  
045600                 TO SAR-LAST-NAME (EH-SAR-IDX)                            
045700         MOVE WS-AVG-SUB-SALARY                                           
045800                 TO SAR-AVG-SUB-SALARY (EH-SAR-IDX)                       
045900         COMPUTE SAR-DIFFERENCE (EH-SAR-IDX) ROUNDED =                    
046000                 EMP-SALARY (EH-EMP-IDX) - WS-UPPER-BOUND                 
046100         SET SAR-IS-OVERPAID (EH-SAR-IDX) TO TRUE.                        
046200 AA410-EXIT.                                                              
046300     EXIT.                                                                
046400*                                                                         
046500*    REPLINE-ANALYSIS - ANY EMPLOYEE WHOSE DEPTH EXCEEDS THE              
046600*    CONFIGURED MAXIMUM (EH-MAX-REPLINE-DEPTH) IS AN                      
046700*    EXCEPTION.                                                           
046800 AA500-REPLINE-ANALYSIS.                                                  
046900     PERFORM AA510-CHECK-ONE-EMPLOYEE THRU AA510-EXIT                     
047000         VARYING EH-EMP-IDX FROM 1 BY 1                                   
047100         UNTIL EH-EMP-IDX > EH-EMPLOYEE-COUNT.                            
047200 AA500-EXIT.                                                              
047300     EXIT.                                                                
047400*                                                                         
047500 AA510-CHECK-ONE-EMPLOYEE.                                                
047600     IF EMP-DEPTH (EH-EMP-IDX) NOT > EH-MAX-REPLINE-DEPTH                 
047700         GO TO AA510-EXIT.                                                
047800     ADD 1 TO EH-REPLINE-EXCEPT-COUNT.                                    
047900     SET EH-RLR-IDX TO EH-REPLINE-EXCEPT-COUNT.                           
048000     MOVE EMP-ID (EH-EMP-IDX)                                             
048100             TO RLR-EMP-ID (EH-RLR-IDX).                                  
048200     MOVE EMP-FIRST-NAME (EH-EMP-IDX)                                     
048300             TO RLR-FIRST-NAME (EH-RLR-IDX).                              
048400     MOVE EMP-LAST-NAME (EH-EMP-IDX)                                      
048500             TO RLR-LAST-NAME (EH-RLR-IDX).                               
048600     MOVE EMP-DEPTH (EH-EMP-IDX)                                          
048700             TO RLR-DEPTH (EH-RLR-IDX).                                   
048800 AA510-EXIT.                                                              
048900     EXIT.                                                                
049000*                                                                         
049100*    PRINT-SALARY-REPORT - UNDERPAID BLOCK THEN OVERPAID                  
049200*    BLOCK, EACH WITH ITS OWN "NONE FOUND" MESSAGE.                       
049300 AA600-PRINT-SALARY-REPORT.                                               
049400     DISPLAY "--- Salary Analysis Report ---".                            
049500     DISPLAY "Managers Earning Less Than They Should:".                   
049600     PERFORM AA610-PRINT-UNDERPAID-LINE THRU AA610-EXIT                   
049700         VARYING EH-SAR-IDX FROM 1 BY 1                                   
049800         UNTIL EH-SAR-IDX > EH-SALARY-EXCEPT-COUNT.                       
049900     IF NOT WS-ANY-UNDERPAID                                              
050000         DISPLAY                                                          
050100          "No managers found who earn less than they should.".            
050200     DISPLAY "Managers Earning More Than They Should:".                   
050300     PERFORM AA620-PRINT-OVERPAID-LINE THRU AA620-EXIT                    
050400         VARYING EH-SAR-IDX FROM 1 BY 1                                   
050500         UNTIL EH-SAR-IDX > EH-SALARY-EXCEPT-COUNT.                       
050600     IF NOT WS-ANY-OVERPAID                                               
050700         DISPLAY                                                          
050800          "No managers found who earn more than they should.".            
050900 AA600-EXIT.                                                              
051000     EXIT.                                                                
051100*                                                                         
051200 AA610-PRINT-UNDERPAID-LINE.                                              
051300     IF NOT SAR-IS-UNDERPAID (EH-SAR-IDX)                                 
051400         GO TO AA610-EXIT.                                                
051500     SET WS-ANY-UNDERPAID TO TRUE.                                        
051600     MOVE SAR-MANAGER-ID (EH-SAR-IDX) TO WS-PRINT-ID.                     
051700     MOVE SAR-DIFFERENCE (EH-SAR-IDX) TO WS-PRINT-AMT.                    
051800     DISPLAY "  - Manager ID: " WS-PRINT-ID ", Name: "                    
051900         SAR-FIRST-NAME (EH-SAR-IDX) " "                                  
052000         SAR-LAST-NAME (EH-SAR-IDX)                                       
052100         ", Discrepancy: -$" WS-PRINT-AMT.                                
052200 AA610-EXIT.                                                              
052300     EXIT.                                                                
052400*                                                                         
052500 AA620-PRINT-OVERPAID-LINE.                                               
052600     IF NOT SAR-IS-OVERPAID (EH-SAR-IDX)                                  
052700         GO TO AA620-EXIT.                                                
052800     SET WS-ANY-OVERPAID TO TRUE.                                         
052900     MOVE SAR-MANAGER-ID (EH-SAR-IDX) TO WS-PRINT-ID.                     
053000     MOVE SAR-DIFFERENCE (EH-SAR-IDX) TO WS-PRINT-AMT.                    
053100     DISPLAY "  - Manager ID: " WS-PRINT-ID ", Name: "                    
053200         SAR-FIRST-NAME (EH-SAR-IDX) " "                                  
053300         SAR-LAST-NAME (EH-SAR-IDX)                                       
053400         ", Discrepancy: +$" WS-PRINT-AMT.                                
053500 AA620-EXIT.                                                              
053600     EXIT.                                                                
053700*                                                                         
053800*    PRINT-REPLINE-REPORT - ONE FLAT LISTING, NO CONTROL                  
053900*    BREAKS, NO TOTALS.                                                   
054000 AA650-PRINT-REPLINE-REPORT.                                              
054100     DISPLAY "--- Reporting Line Analysis Report ---".                    
054200     IF EH-REPLINE-EXCEPT-COUNT = ZERO                                    
054300         DISPLAY                                                          
054400          "No employees found with an excessive reporting line."          
054500         GO TO AA650-EXIT.                                                
054600     MOVE EH-MAX-REPLINE-DEPTH TO WS-PRINT-MAX-DEPTH.                     
054700     DISPLAY "Employees with a Reporting Line Longer Than "               
054800         WS-PRINT-MAX-DEPTH ":".                                          
054900     PERFORM AA660-PRINT-REPLINE-LINE THRU AA660-EXIT                     
055000         VARYING EH-RLR-IDX FROM 1 BY 1                                   
055100         UNTIL EH-RLR-IDX > EH-REPLINE-EXCEPT-COUNT.                      
055200 AA650-EXIT.                                                              
055300     EXIT.                                                                
055400*                                                                         
055500 AA660-PRINT-REPLINE-LINE.                                                
055600     MOVE RLR-DEPTH (EH-RLR-IDX) TO WS-PRINT-DEPTH.                       
055700     DISPLAY "  - Employee ID: " RLR-EMP-ID (EH-RLR-IDX)                  
055800         ", Name: " RLR-FIRST-NAME (EH-RLR-IDX) " "                       
055900         RLR-LAST-NAME (EH-RLR-IDX)                                       
056000         ", Reporting Line Length: " WS-PRINT-DEPTH.                      
056100 AA660-EXIT.                                                              
056200     EXIT.                                                                
056300*                                                                         
056400*    DUMPS THE BOUNDS WORK AREA BYTE BY BYTE WHEN THE                     
056500*    EMPLOYEE TABLE IS FULL - A LEFTOVER FROM THE DAYS THIS               
056600*    RAN UNATTENDED OVERNIGHT AND THE OPERATOR NEEDED                     
056700*    SOMETHING TO READ OFF THE CONSOLE LOG IN THE MORNING.                
056800 AA990-DUMP-BOUNDS.                                                       
056900     DISPLAY "WS-BOUNDS-BYTE(1) = " WS-BOUNDS-BYTE (1)                    
057000         " (2) = " WS-BOUNDS-BYTE (2)                                     
057100         " (3) = " WS-BOUNDS-BYTE (3)                                     
057200         " (4) = " WS-BOUNDS-BYTE (4).                                    
057300 AA990-EXIT.                                                              
057400     EXIT.                                                                
