000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR REPORTING-LINE   *                               
000400*      ANALYSIS EXCEPTION TABLE           *                               
000500*     ONE ENTRY PER OVER-DEPTH EMPLOYEE.  *                               
000600*******************************************                               
000700*  IN-MEMORY ONLY - NO REPORTING LINE                                     
000800*  ANALYSIS FILE IS EVER OPENED.                                          
000900*                                                                         
001000* 09/08/26 VBC - CREATED FOR EMPLOYEE HIERARCHY ANALYSIS JOB.             
001100*                                                                         
001200 01  EH-REPLINE-EXCEPT-TABLE.                                             
001300     03  EH-REPLINE-EXCEPT-ENTRY OCCURS 0 TO 2000 TIMES                   
001400                             DEPENDING ON EH-REPLINE-EXCEPT-COUNT         
001500                             INDEXED BY EH-RLR-IDX.                       
001600         05  RLR-EMP-ID              PIC 9(9).                            
001700         05  RLR-FIRST-NAME          PIC X(20).                           
001800         05  RLR-LAST-NAME           PIC X(20).                           
001900         05  RLR-DEPTH               PIC 9(4)  COMP.                      
002000         05  FILLER                  PIC X(10).                           
002100*                                                                         
